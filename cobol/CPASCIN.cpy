000100*****************************************************************
000200*    MEMBER   CPASCIN                                           *
000300*    TITLE    RAW APPRAISER LICENSE FEED - ONE DETAIL LINE      *
000400*    SOURCE   ASC NATIONAL REGISTRY NIGHTLY EXTRACT (TAB-DELIM) *
000500*    LARGO    417 BYTES (POSITIONAL, TABS STRIPPED BY UNSTRING) *
000600*                                                                *
000700*    ONE OCCURRENCE OF THIS GROUP HOLDS THE RAW, UNEDITED        *
000800*    COLUMN VALUES FOR ONE APPRAISER DETAIL LINE AFTER THE       *
000900*    TAB-DELIMITED SOURCE RECORD HAS BEEN UNSTRUNG.  NOTHING     *
001000*    IN THIS GROUP IS CLEANSED - SEE CPLICEN FOR THE             *
001100*    STANDARDIZED (OUTPUT) LAYOUT.  FIELD ORDER HERE MUST        *
001200*    MATCH THE HEADER LINE COLUMN ORDER VALIDATED BY             *
001300*    PGMLICAF PARAGRAPH 1050-VALIDAR-CABECERA-I.                 *
001400*****************************************************************
001500 01  ASC-INPUT-RECORD.
001600     05  ASC-ST-ABBR           PIC X(02).
001700     05  ASC-LIC-NUMBER        PIC X(20).
001800     05  ASC-LIC-TYPE          PIC X(01).
001900     05  ASC-LAST-NAME         PIC X(30).
002000     05  ASC-FIRST-NAME        PIC X(30).
002100     05  ASC-MIDDLE-NAME       PIC X(30).
002200     05  ASC-NAME-SUFFIX       PIC X(10).
002300     05  ASC-COMPANY           PIC X(60).
002400     05  ASC-PHONE             PIC X(30).
002500     05  ASC-STREET            PIC X(60).
002600     05  ASC-CITY              PIC X(40).
002700     05  ASC-STATE             PIC X(20).
002800     05  ASC-ZIP               PIC X(10).
002900     05  ASC-COUNTY            PIC X(40).
003000     05  ASC-COUNTY-CODE       PIC X(10).
003100     05  ASC-STATUS            PIC X(01).
003200     05  ASC-EXP-DATE          PIC X(23).
003300*---  ALTERNATE VIEW OF EXP-DATE TO LIFT THE DATE PORTION -------
003400*     OUT OF THE 'YYYY-MM-DD HH:MM:SS.SSS' ASC TIMESTAMP.
003500     05  ASC-EXP-DATE-R REDEFINES ASC-EXP-DATE.
003600         10  ASC-EXP-YYYYMMDD  PIC X(10).
003700         10  ASC-EXP-TIMEPART  PIC X(13).
003800     05  FILLER                PIC X(05).
003900
004000*-----------------------------------------------------------------
004100*    COLUMN-COUNT WORK AREA - HOLDS THE TAB-SPLIT HEADER LINE
004200*    SO PGMLICAF CAN VALIDATE THE FEED LAYOUT ONCE AT STARTUP.
004300*-----------------------------------------------------------------
004400 01  ASC-HEADER-RECORD.
004500     05  ASC-HEADER-COLUMN     PIC X(20) OCCURS 17 TIMES
004600                                INDEXED BY ASC-HDR-IDX.
004700     05  FILLER                PIC X(06).
