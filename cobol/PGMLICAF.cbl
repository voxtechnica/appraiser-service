000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PGMLICAF.
000300 AUTHOR.         D. KASPRZAK.
000400 INSTALLATION.   DEPT OF PROFESSIONAL REGULATION - DATA CENTER.
000500 DATE-WRITTEN.   03/12/91.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIAL - LICENSING BOARD DATA - INTERNAL
000800                  USE ONLY.  NOT FOR RELEASE OUTSIDE DPR-DC.
000900
001000*****************************************************************
001100*    PGMLICAF - APPRAISER LICENSE IMPORT - BATCH DRIVER          *
001200*    ================================================            *
001300*    NIGHTLY JOB.  READS THE ASC NATIONAL REGISTRY EXTRACT       *
001400*    (TAB-DELIMITED, ONE HEADER LINE FOLLOWED BY ONE DETAIL      *
001500*    LINE PER APPRAISER/LICENSE), CALLS PGMLSCAF TO STANDARDIZE  *
001600*    EACH DETAIL LINE, LOOKS THE LICENSE UP ON THE LICENSE       *
001700*    MASTER (VSAM KSDS, KEYED BY ASC-KEY) TO DECIDE WHETHER THE  *
001800*    LINE IS A NEW LICENSE, A CHANGED LICENSE, OR A RE-SEND OF   *
001900*    DATA ALREADY ON FILE, AND WRITES THE STANDARDIZED-LICENSE   *
002000*    FILE FOR EVERY CREATE OR UPDATE.  AT END OF JOB WRITES ONE  *
002100*    IMPORT-CONTROL-FILE SUMMARY ROW AND DISPLAYS THE SAME
002200*    COUNTS TO THE JOB LOG.
002300*-----------------------------------------------------------------
002400*    CHANGE LOG
002500*-----------------------------------------------------------------
002600*    03/12/91  DK   MR-91-03  ORIGINAL CODING.                      MR9103
002700*    09/17/91  RWT  MR-91-11  HEADER-LINE COL COUNT CHECK           MR9111
002800*                             ADDED AFTER SUBMITTER SENT A FEED
002900*                             MISSING THE COUNTY-CODE COLUMN.
003000*    01/08/92  DK   MR-92-02  MASTER FILE CONVERTED TO VSAM         MR9202
003100*                             SEQUENTIAL LOOKUP TABLE TO VSAM
003200*                             KSDS - SEQUENTIAL LOOKUP COULD NOT
003300*                             KEEP UP WITH GROWTH IN FEED VOLUME.
003400*    06/22/92  RWT  MR-92-09  CONTROL TOTALS NOW COMP-3             MR9209
003500*                             COMP-3 FIELDS RATHER THAN DISPLAY
003600*                             NUMERICS (PERFORMANCE).
003700*    11/30/93  MLF  MR-93-14  IGNORED COUNT NOT BUMPED -            MR9314
003800*                             BUMPED WHEN THE MASTER COMPARE
003900*                             FOUND NO RAW-FIELD CHANGE - FIXED.
004000*    02/13/95  DK   MR-95-03  IMPORT-ID FROM CONSOLE NOW            MR9503
004100*                             OPERATOR CONSOLE INSTEAD OF BEING
004200*                             HARD-CODED TO THE JOB NAME.
004300*    08/19/96  RWT  MR-96-08  LICENSE-ID RULE CHANGED               MR9608
004400*                             TO IMPORT-DAY + SEQUENCE NUMBER SO
004500*                             IDS SORT IN ARRIVAL ORDER.
004600*    03/02/98  JGS  MR-98-02  Y2K REMEDIATION - IMPORT-DAY          MR9802
004700*                             AND MASTER LAST-IMPORT-DAY WIDENED
004800*                             TO A FULL 4-DIGIT CENTURY (CCYY).
004900*    01/06/99  JGS  MR-99-01  Y2K CUTOVER RUN - CLEAN.              MR9901
005000*                             NO FURTHER CHANGE REQUIRED.
005100*    07/14/01  CAP  MR-01-07  RECORD WIDENED FOR DISPLAYS           MR0107
005200*                             TO CARRY THE DERIVED DISPLAY TEXT
005300*                             FIELDS (SEE PGMLSCAF CHANGE LOG).
005400*    09/09/03  CAP  MR-03-11  REJECTS UNOPENABLE FEED FILE          MR0311
005500*                             RUN NOW REJECTS A FEED FILE THAT
005600*                             CANNOT BE OPENED INSTEAD OF
005700*                             WRITING AN EMPTY CONTROL RECORD.
005800*    02/27/07  MLF  MR-07-02  JOB LOG LINE REFORMATTED              MR0702
005900*                             TO MATCH THE NEW OPERATIONS
006000*                             CONSOLE SCRAPE-SCREEN LAYOUT.
006010*    05/14/09  CAP  MR-09-06  WS-SECUENCIA-DIA REPICTURED TO        MR0906
006020*                             9(04) TO MATCH WS-ID-SEC - WAS
006030*                             DECLARED 9(06) BUT ONLY THE LOW-
006040*                             ORDER 4 DIGITS EVER REACHED THE ID,
006050*                             SO A HIGH-VOLUME FEED COULD WRAP THE
006060*                             SEQUENCE PAST 9999 UNDETECTED.
006100*****************************************************************
006200
006300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006400 ENVIRONMENT DIVISION.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
007300
007400     SELECT ENTRADA-ASC      ASSIGN TO DDASCIN
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS  IS FS-ENTRADA.
007700
007800     SELECT SALIDA-ESTAND    ASSIGN TO DDESTAND
007900            ORGANIZATION IS SEQUENTIAL
008000            FILE STATUS  IS FS-SALIDA.
008100
008200     SELECT SALIDA-CONTROL   ASSIGN TO DDCTLOUT
008300            ORGANIZATION IS SEQUENTIAL
008400            FILE STATUS  IS FS-CONTROL.
008500
008600     SELECT MAE-LICEN        ASSIGN TO DDLICMAE
008700            ORGANIZATION IS INDEXED
008800            ACCESS MODE  IS DYNAMIC
008900            RECORD KEY   IS LM-ASC-KEY
009000            FILE STATUS  IS FS-MASTER.
009100
009200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009300 DATA DIVISION.
009400 FILE SECTION.
009500
009600 FD  ENTRADA-ASC
009700     LABEL RECORDS ARE STANDARD.
009800 01  REG-ENTRADA-ASC             PIC X(450).
009900
010000 FD  SALIDA-ESTAND
010100     BLOCK CONTAINS 0 RECORDS
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD.
010400     COPY CPLICEN.
010500
010600 FD  SALIDA-CONTROL
010700     BLOCK CONTAINS 0 RECORDS
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD.
011000     COPY CPICTOT.
011100
011200 FD  MAE-LICEN
011300     LABEL RECORDS ARE STANDARD.
011400     COPY CPLICMA.
011500
011600 WORKING-STORAGE SECTION.
011700*=======================*
011800 77  FILLER           PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
011900
012000*----------- FILE-STATUS FIELDS AND EOF SWITCHES ----------------
012100 77  FS-ENTRADA        PIC X(02) VALUE '00'.
012200     88  FS-ENTRADA-OK           VALUE '00'.
012300     88  FS-ENTRADA-EOF          VALUE '10'.
012400 77  FS-SALIDA         PIC X(02) VALUE '00'.
012500     88  FS-SALIDA-OK            VALUE '00'.
012600 77  FS-CONTROL        PIC X(02) VALUE '00'.
012700     88  FS-CONTROL-OK           VALUE '00'.
012800 77  FS-MASTER         PIC X(02) VALUE '00'.
012900     88  FS-MASTER-OK            VALUE '00'.
013000     88  FS-MASTER-NOTFOUND      VALUE '23'.
013100
013200 77  WS-FIN-ARCHIVO    PIC X     VALUE 'N'.
013300     88  WS-FIN-LECTURA           VALUE 'Y'.
013400     88  WS-NO-FIN-LECTURA        VALUE 'N'.
013500
013600 77  WS-CABECERA-VALIDA PIC X    VALUE 'Y'.
013700     88  CABECERA-VALIDA          VALUE 'Y'.
013800     88  CABECERA-INVALIDA        VALUE 'N'.
013900
014000*----------- RAW INPUT WORK AREA - COPIED ONCE --------------------
014100     COPY CPASCIN.
014200
014300*----------- UNSTRING WORK AREAS -----------------------------------
014400 77  WS-PUNTERO-LINEA   PIC 9(03) COMP VALUE ZERO.
014500 77  WS-COL-IDX         PIC 9(02) COMP VALUE ZERO.
014600 01  WS-TAB-DELIM       PIC X     VALUE X'09'.
014700
014800*----------- CONTROL-TOTAL ACCUMULATORS (IMPORTS/IMPORT UNIT) ------
014900 77  WS-CREATED-CANT    PIC 9(09) COMP-3 VALUE ZERO.
015000 77  WS-UPDATED-CANT    PIC 9(09) COMP-3 VALUE ZERO.
015100 77  WS-IGNORED-CANT    PIC 9(09) COMP-3 VALUE ZERO.
015200 77  WS-TOTAL-CANT      PIC 9(09) COMP-3 VALUE ZERO.
015300
015400*----------- IMPORT IDENTIFICATION - OPERATOR-SUPPLIED ------------
015500 01  WS-IMPORT-ID       PIC X(12) VALUE SPACES.
015600 01  WS-IMPORT-DAY      PIC 9(08) VALUE ZERO.
015700 01  WS-IMPORT-DAY-R REDEFINES WS-IMPORT-DAY.
015800     05  WS-IMPORT-CCYY PIC 9(04).
015900     05  WS-IMPORT-MM   PIC 9(02).
016000     05  WS-IMPORT-DD   PIC 9(02).
016100
016200*----------- LICENSE-ID / UPDATE-ID GENERATION (REPLACES THE ------
016300*----------- EXTERNAL ID-GENERATION SCHEME - SEE MR-96-08) ---------
016400 77  WS-SECUENCIA-DIA   PIC 9(04) COMP-3 VALUE ZERO.
016500 01  WS-ID-GENERADO     PIC X(12) VALUE SPACES.
016600 01  WS-ID-GENERADO-R REDEFINES WS-ID-GENERADO.
016700     05  WS-ID-DIA      PIC 9(08).
016800     05  WS-ID-SEC      PIC 9(04).
016900
017000*----------- DISPLAY SUMMARY LINE ----------------------------------
017100 01  WS-LINEA-RESUMEN.
017200     05  FILLER             PIC X(09) VALUE 'IMPORT-ID'.
017300     05  FILLER             PIC X(01) VALUE SPACE.
017400     05  WS-RES-IMPORT-ID   PIC X(12).
017500     05  FILLER             PIC X(04) VALUE SPACE.
017600     05  FILLER             PIC X(07) VALUE 'CREATED'.
017700     05  WS-RES-CREATED     PIC ZZZ,ZZZ,ZZ9.
017800     05  FILLER             PIC X(04) VALUE SPACE.
017900     05  FILLER             PIC X(07) VALUE 'UPDATED'.
018000     05  WS-RES-UPDATED     PIC ZZZ,ZZZ,ZZ9.
018100     05  FILLER             PIC X(04) VALUE SPACE.
018200     05  FILLER             PIC X(07) VALUE 'IGNORED'.
018300     05  WS-RES-IGNORED     PIC ZZZ,ZZZ,ZZ9.
018400     05  FILLER             PIC X(04) VALUE SPACE.
018500     05  FILLER             PIC X(05) VALUE 'TOTAL'.
018600     05  WS-RES-TOTAL       PIC ZZZ,ZZZ,ZZ9.
018700
018800 77  FILLER           PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
018900
019000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
019100 PROCEDURE DIVISION.
019200
019300 MAIN-PGMLICAF-I.
019400
019500     PERFORM 1000-INICIO-I THRU 1000-INICIO-F.
019600
019700     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
019800         UNTIL WS-FIN-LECTURA OR CABECERA-INVALIDA.
019900
020000     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
020100
020200 MAIN-PGMLICAF-F. GOBACK.
020300
020400
020500*---------------------------------------------------------------
020600*    1000-INICIO-I - OPEN FILES, ACCEPT RUN PARAMETERS, PRIME
020700*    THE FIRST READ.  CARRIES LICENSEIMPORTER START-OF-RUN
020800*    SETUP AND THE IMPORTS/IMPORT CONTROL-TOTAL INITIALIZATION.
020900*---------------------------------------------------------------
021000 1000-INICIO-I.
021100
021200     ACCEPT WS-IMPORT-ID FROM SYSIN.
021300     ACCEPT WS-IMPORT-DAY FROM DATE YYYYMMDD.
021400
021500     MOVE ZERO TO WS-CREATED-CANT WS-UPDATED-CANT
021600                  WS-IGNORED-CANT WS-TOTAL-CANT.
021700     MOVE ZERO TO WS-SECUENCIA-DIA.
021800
021900     OPEN INPUT  ENTRADA-ASC.
022000     IF NOT FS-ENTRADA-OK
022100         DISPLAY 'PGMLICAF - OPEN FAILED ON ENTRADA-ASC, FS='
022200                 FS-ENTRADA
022300         SET CABECERA-INVALIDA TO TRUE
022400     END-IF.
022500
022600     IF NOT CABECERA-INVALIDA
022700         OPEN OUTPUT SALIDA-ESTAND
022800         OPEN OUTPUT SALIDA-CONTROL
022900         OPEN I-O    MAE-LICEN
023000         IF FS-MASTER = '05' OR FS-MASTER = '35'
023100             CLOSE MAE-LICEN
023200             OPEN OUTPUT MAE-LICEN
023300             CLOSE MAE-LICEN
023400             OPEN I-O MAE-LICEN
023500         END-IF
023600
023700         PERFORM 1010-LEER-ASC-I THRU 1010-LEER-ASC-F
023800         IF WS-NO-FIN-LECTURA
023900             PERFORM 1050-VALIDAR-CABECERA-I
024000                THRU 1050-VALIDAR-CABECERA-F
024100         END-IF
024200         IF CABECERA-VALIDA AND WS-NO-FIN-LECTURA
024300             PERFORM 1010-LEER-ASC-I THRU 1010-LEER-ASC-F
024400         END-IF
024500     END-IF.
024600
024700 1000-INICIO-F. EXIT.
024800
024900*---------------------------------------------------------------
025000*    1010-LEER-ASC-I - READ ONE LINE OF THE FEED AND SPLIT IT
025100*    ON THE TAB DELIMITER INTO ASC-INPUT-RECORD.
025200*---------------------------------------------------------------
025300 1010-LEER-ASC-I.
025400
025500     READ ENTRADA-ASC INTO REG-ENTRADA-ASC
025600         AT END
025700             SET WS-FIN-LECTURA TO TRUE
025800     END-READ.
025900
026000     IF WS-NO-FIN-LECTURA
026100         PERFORM 1020-PARTIR-LINEA-I THRU 1020-PARTIR-LINEA-F
026200     END-IF.
026300
026400 1010-LEER-ASC-F. EXIT.
026500
026600*---------------------------------------------------------------
026700 1020-PARTIR-LINEA-I.
026800
026900     MOVE SPACES TO ASC-INPUT-RECORD.
027000     MOVE 1 TO WS-PUNTERO-LINEA.
027100
027200     UNSTRING REG-ENTRADA-ASC DELIMITED BY WS-TAB-DELIM
027300         INTO ASC-ST-ABBR     ASC-LIC-NUMBER  ASC-LIC-TYPE
027400              ASC-LAST-NAME   ASC-FIRST-NAME  ASC-MIDDLE-NAME
027500              ASC-NAME-SUFFIX ASC-COMPANY     ASC-PHONE
027600              ASC-STREET      ASC-CITY        ASC-STATE
027700              ASC-ZIP         ASC-COUNTY      ASC-COUNTY-CODE
027800              ASC-STATUS      ASC-EXP-DATE
027900         WITH POINTER WS-PUNTERO-LINEA
028000     END-UNSTRING.
028100
028200 1020-PARTIR-LINEA-F. EXIT.
028300
028400
028500*---------------------------------------------------------------
028600*    1050-VALIDAR-CABECERA-I - THE FIRST LINE OF THE FEED IS A
028700*    COLUMN-NAME HEADER, NOT A DETAIL LINE.  SPLIT IT AND MAKE
028800*    SURE ALL 17 COLUMNS CAME ACROSS BEFORE TRUSTING THE REST
028900*    OF THE FILE (MR-91-11).
029000*---------------------------------------------------------------
029100 1050-VALIDAR-CABECERA-I.
029200
029300     MOVE SPACES TO ASC-HEADER-RECORD.
029400     MOVE 1 TO WS-PUNTERO-LINEA.
029500
029600     PERFORM 1055-PARTIR-COLUMNA-I THRU 1055-PARTIR-COLUMNA-F
029700         VARYING ASC-HDR-IDX FROM 1 BY 1
029800         UNTIL ASC-HDR-IDX > 17
029900            OR WS-PUNTERO-LINEA > 450.
030000
030100     IF ASC-HEADER-COLUMN(17) = SPACES
030200         DISPLAY 'PGMLICAF - FEED HEADER IS SHORT - COLUMN 17 '
030300                 'IS MISSING, REJECTING FILE'
030400         SET CABECERA-INVALIDA TO TRUE
030500     END-IF.
030600
030700 1055-PARTIR-COLUMNA-I.
030800
030900     UNSTRING REG-ENTRADA-ASC DELIMITED BY WS-TAB-DELIM
031000         INTO ASC-HEADER-COLUMN(ASC-HDR-IDX)
031100         WITH POINTER WS-PUNTERO-LINEA
031200     END-UNSTRING.
031300
031400 1055-PARTIR-COLUMNA-F. EXIT.
031500
031600 1050-VALIDAR-CABECERA-F. EXIT.
031700
031800
031900*---------------------------------------------------------------
032000*    2000-PROCESO-I - PER-DETAIL-LINE DRIVER.  CARRIES THE
032100*    LICENSESERVICE.IMPORTLICENSES BATCH LOOP.
032200*---------------------------------------------------------------
032300 2000-PROCESO-I.
032400
032500     PERFORM 2200-CONSTRUIR-LICENCIA-I
032600        THRU 2200-CONSTRUIR-LICENCIA-F.
032700
032800     PERFORM 2300-DECIDIR-I THRU 2300-DECIDIR-F.
032900
033000     ADD 1 TO WS-TOTAL-CANT.
033100
033200     PERFORM 1010-LEER-ASC-I THRU 1010-LEER-ASC-F.
033300
033400 2000-PROCESO-F. EXIT.
033500
033600
033700*---------------------------------------------------------------
033800*    2200-CONSTRUIR-LICENCIA-I - CARRIES LICENSE RECORD
033900*    CONSTRUCTION.  CALLS PGMLSCAF TO STANDARDIZE THE FIELDS,
034000*    THEN COMPUTES THE ASCKEY (RULE 4) DIRECTLY INTO THE OUTPUT
034100*    RECORD SINCE IT DOES NOT DEPEND ON ANY MASTER-FILE LOOKUP.
034200*---------------------------------------------------------------
034300 2200-CONSTRUIR-LICENCIA-I.
034400
034500     MOVE SPACES TO STANDARDIZED-LICENSE-RECORD.
034600
034700     CALL 'PGMLSCAF' USING ASC-INPUT-RECORD
034800                           STANDARDIZED-LICENSE-RECORD.
034900
035000     STRING SL-ST-ABBR    DELIMITED BY SIZE
035100            SL-LIC-NUMBER DELIMITED BY SIZE
035200            SL-LIC-TYPE   DELIMITED BY SIZE
035300            INTO SL-ASC-KEY
035400     END-STRING.
035500
035600 2200-CONSTRUIR-LICENCIA-F. EXIT.
035700
035800
035900*---------------------------------------------------------------
036000*    2300-DECIDIR-I - CARRIES LICENSEIMPORTER'S PER-RECORD
036100*    DECISION LOGIC.  THE LICENSE MASTER IS THE ENGINEERING
036200*    SUBSTITUTE FOR THE REMOTE LOOKUP SERVICE THE SPECIFICATION
036300*    EXCLUDES - SEE DESIGN NOTES.  COMPARISON IS RAW FIELD TO
036400*    RAW FIELD, NEVER STANDARDIZED TO STANDARDIZED (RULE 22).
036500*---------------------------------------------------------------
036600 2300-DECIDIR-I.
036700
036800     MOVE SL-ASC-KEY TO LM-ASC-KEY.
036900     READ MAE-LICEN
037000         INVALID KEY
037100             SET FS-MASTER-NOTFOUND TO TRUE
037200     END-READ.
037300
037400     EVALUATE TRUE
037500         WHEN FS-MASTER-NOTFOUND
037600             PERFORM 2310-CREAR-I THRU 2310-CREAR-F
037700         WHEN LM-RAW-FIELDS = ASC-INPUT-RECORD(1:417)
037800             PERFORM 2330-IGNORAR-I THRU 2330-IGNORAR-F
037900         WHEN OTHER
038000             PERFORM 2320-ACTUALIZAR-I THRU 2320-ACTUALIZAR-F
038100     END-EVALUATE.
038200
038300 2300-DECIDIR-F. EXIT.
038400
038500
038600*---------------------------------------------------------------
038700*    2310-CREAR-I - NEW ASC-KEY, NOT ON THE MASTER.  ASSIGN A
038800*    NEW LICENSE-ID/UPDATE-ID PAIR, WRITE THE MASTER AND THE
038900*    STANDARDIZED-LICENSE-FILE.
039000*---------------------------------------------------------------
039100 2310-CREAR-I.
039200
039300     PERFORM 2340-GENERAR-ID-I THRU 2340-GENERAR-ID-F.
039400     MOVE WS-ID-GENERADO TO SL-LICENSE-ID.
039500     MOVE WS-ID-GENERADO TO SL-UPDATE-ID.
039600
039700     MOVE SL-ASC-KEY      TO LM-ASC-KEY.
039800     MOVE SL-LICENSE-ID   TO LM-LICENSE-ID.
039900     MOVE SL-UPDATE-ID    TO LM-UPDATE-ID.
040000     MOVE WS-IMPORT-DAY   TO LM-LAST-IMPORT-DAY.
040100     MOVE ASC-INPUT-RECORD(1:417) TO LM-RAW-FIELDS.
040200
040300     WRITE LICENSE-MASTER-RECORD
040400         INVALID KEY
040500             DISPLAY 'PGMLICAF - WRITE FAILED ON MAE-LICEN '
040600                     'FOR KEY ' LM-ASC-KEY ', FS=' FS-MASTER
040700     END-WRITE.
040800
040900     WRITE STANDARDIZED-LICENSE-RECORD.
041000
041100     ADD 1 TO WS-CREATED-CANT.
041200
041300 2310-CREAR-F. EXIT.
041400
041500
041600*---------------------------------------------------------------
041700*    2320-ACTUALIZAR-I - ASC-KEY ON FILE BUT THE RAW FIELDS
041800*    CHANGED SINCE THE LAST IMPORT.  KEEP THE LICENSE-ID,
041900*    ASSIGN A NEW UPDATE-ID, REWRITE THE MASTER, WRITE THE
042000*    STANDARDIZED-LICENSE-FILE.
042100*---------------------------------------------------------------
042200 2320-ACTUALIZAR-I.
042300
042400     MOVE LM-LICENSE-ID  TO SL-LICENSE-ID.
042500     PERFORM 2340-GENERAR-ID-I THRU 2340-GENERAR-ID-F.
042600     MOVE WS-ID-GENERADO TO SL-UPDATE-ID.
042700
042800     MOVE SL-UPDATE-ID    TO LM-UPDATE-ID.
042900     MOVE WS-IMPORT-DAY   TO LM-LAST-IMPORT-DAY.
043000     MOVE ASC-INPUT-RECORD(1:417) TO LM-RAW-FIELDS.
043100
043200     REWRITE LICENSE-MASTER-RECORD
043300         INVALID KEY
043400             DISPLAY 'PGMLICAF - REWRITE FAILED ON MAE-LICEN '
043500                     'FOR KEY ' LM-ASC-KEY ', FS=' FS-MASTER
043600     END-REWRITE.
043700
043800     WRITE STANDARDIZED-LICENSE-RECORD.
043900
044000     ADD 1 TO WS-UPDATED-CANT.
044100
044200 2320-ACTUALIZAR-F. EXIT.
044300
044400
044500*---------------------------------------------------------------
044600*    2330-IGNORAR-I - RAW FIELDS MATCH THE MASTER EXACTLY, A
044700*    RE-SEND OF DATA ALREADY IMPORTED.  NOTHING IS WRITTEN TO
044800*    THE STANDARDIZED-LICENSE-FILE.
044900*---------------------------------------------------------------
045000 2330-IGNORAR-I.
045100
045200     ADD 1 TO WS-IGNORED-CANT.
045300
045400 2330-IGNORAR-F. EXIT.
045500
045600
045700*---------------------------------------------------------------
045800*    2340-GENERAR-ID-I - BUILD A NEW LICENSE-ID/UPDATE-ID VALUE.
045900*    REPLACES THE EXCLUDED EXTERNAL ID GENERATOR WITH AN IMPORT
046000*    DAY PLUS AN IN-RUN SEQUENCE COUNTER (MR-96-08).
046100*---------------------------------------------------------------
046200 2340-GENERAR-ID-I.
046300
046400     ADD 1 TO WS-SECUENCIA-DIA.
046500     MOVE WS-IMPORT-DAY    TO WS-ID-DIA.
046600     MOVE WS-SECUENCIA-DIA TO WS-ID-SEC.
046700
046800 2340-GENERAR-ID-F. EXIT.
046900
047000
047100*---------------------------------------------------------------
047200*    9999-FINAL-I - CARRIES THE IMPORTS/IMPORT CONTROL-TOTAL
047300*    WRITE-OUT AND THE END-OF-JOB DISPLAY SUMMARY.
047400*---------------------------------------------------------------
047500 9999-FINAL-I.
047600
047700     COMPUTE WS-TOTAL-CANT =
047800             WS-CREATED-CANT + WS-UPDATED-CANT + WS-IGNORED-CANT.
047900
048000     MOVE WS-IMPORT-ID    TO IC-IMPORT-ID.
048100     MOVE WS-IMPORT-DAY   TO IC-IMPORT-DAY.
048200     MOVE WS-CREATED-CANT TO IC-CREATED.
048300     MOVE WS-UPDATED-CANT TO IC-UPDATED.
048400     MOVE WS-IGNORED-CANT TO IC-IGNORED.
048500     MOVE WS-TOTAL-CANT   TO IC-TOTAL.
048600     WRITE IMPORT-CONTROL-TOTAL-RECORD.
048700
048800     MOVE WS-IMPORT-ID    TO WS-RES-IMPORT-ID.
048900     MOVE WS-CREATED-CANT TO WS-RES-CREATED.
049000     MOVE WS-UPDATED-CANT TO WS-RES-UPDATED.
049100     MOVE WS-IGNORED-CANT TO WS-RES-IGNORED.
049200     MOVE WS-TOTAL-CANT   TO WS-RES-TOTAL.
049300     DISPLAY WS-LINEA-RESUMEN.
049400
049500     IF FS-ENTRADA-OK OR FS-ENTRADA-EOF
049600         CLOSE ENTRADA-ASC
049700     END-IF.
049800     CLOSE SALIDA-ESTAND.
049900     CLOSE SALIDA-CONTROL.
050000     CLOSE MAE-LICEN.
050100
050200 9999-FINAL-F. EXIT.
