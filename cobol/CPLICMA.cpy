000100*****************************************************************
000200*    MEMBER   CPLICMA                                           *
000300*    TITLE    LICENSE MASTER (VSAM KSDS) - KEYED BY ASC-KEY      *
000400*    DATASET  DPR.LICENSE.MASTER.KSDS                           *
000500*    LARGO    476 BYTES                                         *
000600*                                                                *
000700*    HOLDS THE CURRENT LICENSE-ID/UPDATE-ID AND THE RAW          *
000800*    (PRE-STANDARDIZATION) FIELD VALUES LAST SEEN FOR AN         *
000900*    ASC-KEY, SO PGMLICAF CAN TELL A GENUINE DATA CHANGE FROM    *
001000*    A RE-SEND OF THE SAME LICENSE ROW WITHOUT RE-READING THE    *
001100*    STANDARDIZED-LICENSE-FILE (WHICH IS APPEND-ONLY AND CARRIES *
001200*    MULTIPLE VERSIONS PER KEY).  THIS FILE IS UPDATED IN PLACE  *
001300*    AND IS NEVER READ BY ANY DOWNSTREAM JOB.                    *
001400*****************************************************************
001500 01  LICENSE-MASTER-RECORD.
001600     05  LM-ASC-KEY            PIC X(23).
001700     05  LM-LICENSE-ID         PIC X(12).
001800     05  LM-UPDATE-ID          PIC X(12).
001900     05  LM-LAST-IMPORT-DAY    PIC 9(08).
002000*---  RAW FIELDS AS LAST RECEIVED FROM THE ASC FEED - COMPARED --
002100*     RAW-TO-RAW AGAINST THE INCOMING LINE, NEVER CLEANSED.
002200     05  LM-RAW-FIELDS.
002300         10  LM-RAW-ST-ABBR        PIC X(02).
002400         10  LM-RAW-LIC-NUMBER     PIC X(20).
002500         10  LM-RAW-LIC-TYPE       PIC X(01).
002600         10  LM-RAW-LAST-NAME      PIC X(30).
002700         10  LM-RAW-FIRST-NAME     PIC X(30).
002800         10  LM-RAW-MIDDLE-NAME    PIC X(30).
002900         10  LM-RAW-NAME-SUFFIX    PIC X(10).
003000         10  LM-RAW-COMPANY        PIC X(60).
003100         10  LM-RAW-PHONE          PIC X(30).
003200         10  LM-RAW-STREET         PIC X(60).
003300         10  LM-RAW-CITY           PIC X(40).
003400         10  LM-RAW-STATE          PIC X(20).
003500         10  LM-RAW-ZIP            PIC X(10).
003600         10  LM-RAW-COUNTY         PIC X(40).
003700         10  LM-RAW-COUNTY-CODE    PIC X(10).
003800         10  LM-RAW-STATUS         PIC X(01).
003900         10  LM-RAW-EXP-DATE       PIC X(23).
004000*---  ALTERNATE VIEW - LAST IMPORT DAY SPLIT FOR DISPLAY ---------
004100     05  LM-LAST-IMPORT-DAY-R REDEFINES LM-LAST-IMPORT-DAY.
004200         10  LM-LAST-IMPORT-CCYY  PIC 9(04).
004300         10  LM-LAST-IMPORT-MM    PIC 9(02).
004400         10  LM-LAST-IMPORT-DD    PIC 9(02).
004500     05  FILLER                PIC X(04).
