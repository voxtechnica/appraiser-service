000100*****************************************************************
000200*    MEMBER   CPLICEN                                           *
000300*    TITLE    STANDARDIZED APPRAISER LICENSE RECORD             *
000400*    TARGET   STANDARDIZED-LICENSE-FILE (ONE ROW PER CREATE OR  *
000500*             UPDATE DECISION - IGNORED LINES PRODUCE NOTHING)  *
000600*    LARGO    716 BYTES (712 BUSINESS BYTES + 4-BYTE REORG PAD) *
000700*                                                                *
000800*    FIELD ORDER BELOW IS THE FIXED CONSTRUCTION ORDER USED BY  *
000900*    PGMLSCAF WHEN IT BUILDS THE RECORD FROM CPASCIN - DO NOT    *
001000*    RE-ORDER WITHOUT RE-CHECKING THE STANDARDIZER PARAGRAPHS.   *
001100*****************************************************************
001200 01  STANDARDIZED-LICENSE-RECORD.
001300     05  SL-LICENSE-ID         PIC X(12).
001400     05  SL-UPDATE-ID          PIC X(12).
001500     05  SL-ASC-KEY            PIC X(23).
001600*---  ASC-KEY BROKEN OUT FOR REPORTING / DIAGNOSTIC DISPLAY -----
001700     05  SL-ASC-KEY-R REDEFINES SL-ASC-KEY.
001800         10  SL-KEY-ST-ABBR    PIC X(02).
001900         10  SL-KEY-LIC-NUMBER PIC X(20).
002000         10  SL-KEY-LIC-TYPE   PIC X(01).
002100     05  SL-ST-ABBR            PIC X(02).
002200     05  SL-LIC-NUMBER         PIC X(20).
002300     05  SL-LIC-TYPE           PIC X(01).
002400     05  SL-LIC-TYPE-DISPLAY   PIC X(22).
002500     05  SL-FIRST-NAME         PIC X(30).
002600     05  SL-MIDDLE-NAME        PIC X(30).
002700     05  SL-LAST-NAME          PIC X(30).
002800     05  SL-NAME-SUFFIX        PIC X(10).
002900     05  SL-FULL-NAME          PIC X(104).
003000     05  SL-TELEPHONE          PIC X(30).
003100     05  SL-COMPANY            PIC X(60).
003200     05  SL-STREET             PIC X(60).
003300     05  SL-CITY               PIC X(40).
003400     05  SL-STATE              PIC X(20).
003500     05  SL-ZIPCODE            PIC X(10).
003600     05  SL-ADDRESS            PIC X(134).
003700     05  SL-COUNTY             PIC X(40).
003800     05  SL-COUNTY-CODE        PIC X(03).
003900     05  SL-STATUS             PIC X(01).
004000     05  SL-STATUS-DISPLAY     PIC X(08).
004100     05  SL-EXPIRATION-DATE    PIC X(10).
004200*---  REORG PAD - RESERVED FOR FUTURE FIELD GROWTH --------------
004300     05  FILLER                PIC X(04).
