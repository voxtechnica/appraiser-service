000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PGMLSCAF.
000300 AUTHOR.         R. TILLMAN.
000400 INSTALLATION.   DEPT OF PROFESSIONAL REGULATION - DATA CENTER.
000500 DATE-WRITTEN.   04/02/91.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIAL - LICENSING BOARD DATA - INTERNAL
000800                  USE ONLY.  NOT FOR RELEASE OUTSIDE DPR-DC.
000900
001000*****************************************************************
001100*    PGMLSCAF - APPRAISER LICENSE FIELD STANDARDIZER             *
001200*    =============================================               *
001300*    CALLED ONCE PER DETAIL LINE BY PGMLICAF.  RECEIVES THE      *
001400*    RAW, UNEDITED ASC FEED FIELDS (CPASCIN) AND RETURNS THE     *
001500*    CLEANSED STANDARDIZED-LICENSE-RECORD (CPLICEN) BUILT IN     *
001600*    THE EXACT FIELD ORDER THE RECORD LAYOUT CALLS FOR.  THIS    *
001700*    PROGRAM DOES NOT OPEN, READ OR WRITE ANY FILE - IT IS A     *
001800*    PURE FIELD-CLEANSING ROUTINE.  ASC-KEY, LICENSE-ID AND      *
001900*    UPDATE-ID ARE NOT SET HERE - PGMLICAF OWNS THOSE BECAUSE     *
002000*    THEY DEPEND ON THE MASTER-FILE LOOKUP, NOT ON ONE DETAIL    *
002100*    LINE ALONE.
002200*-----------------------------------------------------------------
002300*    CHANGE LOG
002400*-----------------------------------------------------------------
002500*    04/02/91  RWT  MR-91-04  ORIGINAL CODING.                      MR9104
002600*    09/17/91  RWT  MR-91-11  NAME CLEANSE STRAY PERIOD             MR9111
002700*                             PERIODS FROM MIDDLE INITIALS - FIX.
002800*    01/08/92  DK   MR-92-02  ADDED PIKE COUNTY SPECIAL             MR9202
002900*                             CASE - GA FEED SENDS TEXT INSTEAD
003000*                             OF THE FIPS NUMBER FOR PIKE COUNTY.
003100*    06/22/92  RWT  MR-92-09  COMPANY NAME STRIPS STARS             MR9209
003200*                             ASTERISKS USED AS LINE-FILL CHARS
003300*                             BY SOME STATE BOARD SUBMITTERS.
003400*    11/30/93  MLF  MR-93-14  TELEPHONE CLEANSE REWRITE             MR9314
003500*                             LEAVING DOUBLE HYPHENS WHEN THE
003600*                             RAW FIELD HAD EMBEDDED SPACES.
003700*    05/04/94  MLF  MR-94-06  STREET '#' COLLAPSE ADDED             MR9406
003800*                             APARTMENT/SUITE NUMBERS ADDED PER
003900*                             BOARD COMPLAINT LOG 94-0113.
004000*    02/13/95  DK   MR-95-03  NO-DATA TOKEN LIST GREW               MR9503
004100*                             INDICATED, NOT INDICATED, ETC.)
004200*    08/19/96  RWT  MR-96-08  APOSTROPHE CHECK ADDED                MR9608
004300*                             O'NEIL / O'BRIEN SURVIVE THE
004400*                             PUNCTUATION STRIP INTACT.
004500*    03/02/98  JGS  MR-98-02  Y2K REMEDIATION - EXP DATE            MR9802
004600*                             DATE TRUNCATION VERIFIED AGAINST
004700*                             4-DIGIT CCYY FEED FORMAT.  NO DATA
004800*                             LAYOUT CHANGE REQUIRED, LOGIC
004900*                             CONFIRMED CENTURY-SAFE.
005000*    01/06/99  JGS  MR-99-01  Y2K CUTOVER RUN - CLEAN.              MR9901
005100*    07/14/01  CAP  MR-01-07  LIC-TYPE-DISPLAY ADDED                MR0107
005200*                             ADDED (TRANSITIONAL LICENSE CODE).
005300*    09/09/03  CAP  MR-03-11  SUFFIX NO-DATA SEPARATED              MR0311
005400*                             FROM GENERAL NAME CLEANSING PER
005500*                             BOARD AUDIT FINDING 03-118.
005600*    02/27/07  MLF  MR-07-02  ZIP ALL-ZERO NOW BLANK                MR0702
005700*                             ALL-ZERO OR ALL-PUNCTUATION VALUE
005800*                             AS BLANK INSTEAD OF "00000".
005900*****************************************************************
006000
006100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006200 ENVIRONMENT DIVISION.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
007100
007200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007300 DATA DIVISION.
007400 FILE SECTION.
007500
007600 WORKING-STORAGE SECTION.
007700*=======================*
007800 77  FILLER          PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
007900
008000*----------- GENERIC SCRATCH FIELDS - SHARED BY EVERY FIELD-----
008100*----------- LEVEL STANDARDIZATION PARAGRAPH BELOW.  ONE FIELD --
008200*----------- IS PROCESSED AT A TIME, SO THE SCRATCH AREA IS ----
008300*----------- SAFELY REUSED ACROSS CALLS.                      --
008400 01  WS-CAMPO-TRABAJO        PIC X(134).
008500 01  WS-CAMPO-TRABAJO-R REDEFINES WS-CAMPO-TRABAJO.
008600     05  WS-TRABAJO-CARACTER PIC X OCCURS 134 TIMES.
008700
008800 01  WS-CAMPO-RESULTADO      PIC X(134).
008900 01  WS-CAMPO-RESULTADO-R REDEFINES WS-CAMPO-RESULTADO.
009000     05  WS-RESULTADO-CARACTER PIC X OCCURS 134 TIMES.
009100
009200 77  WS-CAMPO-LARGO          PIC 9(03) COMP VALUE ZERO.
009300 77  WS-LONGITUD             PIC 9(03) COMP VALUE ZERO.
009400 77  WS-IDX                  PIC 9(03) COMP VALUE ZERO.
009500 77  WS-OUT-IDX               PIC 9(03) COMP VALUE ZERO.
009600 77  WS-PUNTERO               PIC 9(03) COMP VALUE ZERO.
009700 77  WS-CNT-TOTAL             PIC 9(03) COMP VALUE ZERO.
009800 77  WS-CNT-CARACTER          PIC 9(03) COMP VALUE ZERO.
009900 01  WS-PALABRA               PIC X(134).
010000
010100 77  WS-LOWER-CASE            PIC X(26)
010200                    VALUE 'abcdefghijklmnopqrstuvwxyz'.
010300 77  WS-UPPER-CASE            PIC X(26)
010400                    VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
010500
010600*----------- APOSTROPHE-PATTERN WORK FIELDS ---------------------
010700 77  WS-APOS-ENCONTRADO       PIC X     VALUE 'N'.
010800     88  APOS-ENCONTRADO                VALUE 'Y'.
010900 77  WS-APOS-VALIDO           PIC X     VALUE 'N'.
011000     88  APOS-VALIDO                    VALUE 'Y'.
011100
011200*----------- TELEPHONE DIGIT-PRESENT FLAG -----------------------
011300 77  WS-TELEFONO-TIENE-DIGITO PIC X     VALUE 'N'.
011400     88  TELEFONO-TIENE-DIGITO          VALUE 'Y'.
011500
011600*----------- COUNTY-CODE / ZIP NUMERIC WORK AREAS ---------------
011700 77  WS-CODIGO-CONDADO-NUM    PIC 9(09) COMP VALUE ZERO.
011800 01  WS-CODIGO-CONDADO-EDIT   PIC 9(03) VALUE ZERO.
011900 77  WS-CODIGO-CONDADO-DIGS   PIC 9(03) COMP VALUE ZERO.
012000
012100*----------- EXPIRATION DATE WORK AREA - REDEFINES #3 -----------
012200 01  WS-FECHA-VENCE           PIC X(23).
012300 01  WS-FECHA-VENCE-R REDEFINES WS-FECHA-VENCE.
012400     05  WS-FECHA-VENCE-YMD   PIC X(10).
012500     05  FILLER               PIC X(13).
012600
012700 77  FILLER          PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
012800
012900*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
013000 LINKAGE SECTION.
013100*================*
013200     COPY CPASCIN.
013300     COPY CPLICEN.
013400
013500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
013600 PROCEDURE DIVISION USING ASC-INPUT-RECORD
013700                           STANDARDIZED-LICENSE-RECORD.
013800
013900 MAIN-PROGRAM-I.
014000
014100     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
014200     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F.
014300
014400 MAIN-PROGRAM-F. GOBACK.
014500
014600
014700*---------------------------------------------------------------
014800 1000-INICIO-I.
014900
015000     MOVE SPACES TO STANDARDIZED-LICENSE-RECORD.
015100
015200 1000-INICIO-F. EXIT.
015300
015400
015500*---------------------------------------------------------------
015600*    2000-PROCESO-I DRIVES EVERY FIELD-LEVEL STANDARDIZATION
015700*    PARAGRAPH IN THE EXACT ORDER THE RECORD LAYOUT CALLS FOR.
015800*---------------------------------------------------------------
015900 2000-PROCESO-I.
016000
016100     PERFORM 2010-ESTAND-ST-ABBR-I   THRU 2010-ESTAND-ST-ABBR-F.
016200     PERFORM 2020-ESTAND-LIC-NUM-I   THRU 2020-ESTAND-LIC-NUM-F.
016300     PERFORM 2030-ESTAND-LIC-TIPO-I  THRU 2030-ESTAND-LIC-TIPO-F.
016400
016500     PERFORM 2110-ESTAND-APELLIDO-I  THRU 2110-ESTAND-APELLIDO-F.
016600     PERFORM 2120-ESTAND-NOMBRE-I    THRU 2120-ESTAND-NOMBRE-F.
016700     PERFORM 2130-ESTAND-SEG-NOM-I   THRU 2130-ESTAND-SEG-NOM-F.
016800     PERFORM 2140-ESTAND-SUFIJO-I    THRU 2140-ESTAND-SUFIJO-F.
016900     PERFORM 3200-ARMAR-NOMBRE-I     THRU 3200-ARMAR-NOMBRE-F.
017000
017100     PERFORM 2200-ESTAND-TELEFONO-I  THRU 2200-ESTAND-TELEFONO-F.
017200
017300     PERFORM 2300-ESTAND-COMPANIA-I  THRU 2300-ESTAND-COMPANIA-F.
017400
017500     PERFORM 2400-ESTAND-CALLE-I     THRU 2400-ESTAND-CALLE-F.
017600     PERFORM 2500-ESTAND-CIUDAD-I    THRU 2500-ESTAND-CIUDAD-F.
017700     PERFORM 2600-ESTAND-ESTADO-I    THRU 2600-ESTAND-ESTADO-F.
017800     PERFORM 2700-ESTAND-ZIP-I       THRU 2700-ESTAND-ZIP-F.
017900     PERFORM 3300-ARMAR-DOMICILIO-I  THRU 3300-ARMAR-DOMICILIO-F.
018000
018100     PERFORM 2800-ESTAND-CONDADO-I   THRU 2800-ESTAND-CONDADO-F.
018200     PERFORM 2900-ESTAND-COD-COND-I  THRU 2900-ESTAND-COD-COND-F.
018300
018400     PERFORM 3000-ESTAND-STATUS-I    THRU 3000-ESTAND-STATUS-F.
018500     PERFORM 3000-ESTAND-FEC-VENCE-I
018600        THRU 3000-ESTAND-FEC-VENCE-F.
018700     PERFORM 3100-DERIVAR-DISPLAYS-I THRU 3100-DERIVAR-DISPLAYS-F.
018800
018900 2000-PROCESO-F. EXIT.
019000
019100
019200*---------------------------------------------------------------
019300*    RULE 1 - STATEABBREV: TRIM, UPPER-CASE.
019400*---------------------------------------------------------------
019500 2010-ESTAND-ST-ABBR-I.
019600
019700     MOVE SPACES            TO WS-CAMPO-TRABAJO.
019800     MOVE ASC-ST-ABBR       TO WS-CAMPO-TRABAJO(1:2).
019900     MOVE 2                 TO WS-CAMPO-LARGO.
020000     PERFORM 8100-MAYUSCULAS-I THRU 8100-MAYUSCULAS-F.
020100     PERFORM 8000-COMPACTAR-I  THRU 8000-COMPACTAR-F.
020200     MOVE WS-CAMPO-RESULTADO(1:2) TO SL-ST-ABBR.
020300
020400 2010-ESTAND-ST-ABBR-F. EXIT.
020500
020600
020700*---------------------------------------------------------------
020800*    RULE 2 - LICENSENUMBER: TRIM, UPPER-CASE, NO OTHER EDIT.
020900*---------------------------------------------------------------
021000 2020-ESTAND-LIC-NUM-I.
021100
021200     MOVE SPACES              TO WS-CAMPO-TRABAJO.
021300     MOVE ASC-LIC-NUMBER      TO WS-CAMPO-TRABAJO(1:20).
021400     MOVE 20                  TO WS-CAMPO-LARGO.
021500     PERFORM 8100-MAYUSCULAS-I THRU 8100-MAYUSCULAS-F.
021600     PERFORM 8000-COMPACTAR-I  THRU 8000-COMPACTAR-F.
021700     MOVE WS-CAMPO-RESULTADO(1:20) TO SL-LIC-NUMBER.
021800
021900 2020-ESTAND-LIC-NUM-F. EXIT.
022000
022100
022200*---------------------------------------------------------------
022300*    RULE 3 - LICENSETYPE: TRIM ONLY, NO CASE CHANGE.
022400*---------------------------------------------------------------
022500 2030-ESTAND-LIC-TIPO-I.
022600
022700     MOVE SPACES             TO WS-CAMPO-TRABAJO.
022800     MOVE ASC-LIC-TYPE       TO WS-CAMPO-TRABAJO(1:1).
022900     MOVE 1                  TO WS-CAMPO-LARGO.
023000     PERFORM 8000-COMPACTAR-I THRU 8000-COMPACTAR-F.
023100     MOVE WS-CAMPO-RESULTADO(1:1) TO SL-LIC-TYPE.
023200
023300 2030-ESTAND-LIC-TIPO-F. EXIT.
023400
023500
023600*---------------------------------------------------------------
023700*    RULE 5 - NAME CLEANSING, APPLIED TO LAST/FIRST/MIDDLE.
023800*    EACH OF THE THREE PARAGRAPHS BELOW REPEATS THE SAME STEPS
023900*    ON ITS OWN FIELD - KEPT SEPARATE (RATHER THAN ONE SHARED
024000*    PARAGRAPH) SO EACH NAME PART CAN BE TRACED INDEPENDENTLY
024100*    WHEN THE BOARD CALLS IN WITH A BAD-NAME COMPLAINT.
024200*---------------------------------------------------------------
024300 2110-ESTAND-APELLIDO-I.
024400
024500     MOVE SPACES             TO WS-CAMPO-TRABAJO.
024600     MOVE ASC-LAST-NAME      TO WS-CAMPO-TRABAJO(1:30).
024700     MOVE 30                 TO WS-CAMPO-LARGO.
024800     PERFORM 8100-MAYUSCULAS-I   THRU 8100-MAYUSCULAS-F.
024900     PERFORM 8200-QUITAR-PUNT-NOMBRE-I
025000        THRU 8200-QUITAR-PUNT-NOMBRE-F.
025100     PERFORM 8300-VERIF-APOSTROFE-I
025200        THRU 8300-VERIF-APOSTROFE-F.
025300     PERFORM 8400-QUITAR-ESPACIO-GUION-I
025400        THRU 8400-QUITAR-ESPACIO-GUION-F.
025500     PERFORM 8000-COMPACTAR-I   THRU 8000-COMPACTAR-F.
025600     MOVE WS-CAMPO-RESULTADO(1:30) TO SL-LAST-NAME.
025700
025800 2110-ESTAND-APELLIDO-F. EXIT.
025900
026000*---------------------------------------------------------------
026100 2120-ESTAND-NOMBRE-I.
026200
026300     MOVE SPACES             TO WS-CAMPO-TRABAJO.
026400     MOVE ASC-FIRST-NAME     TO WS-CAMPO-TRABAJO(1:30).
026500     MOVE 30                 TO WS-CAMPO-LARGO.
026600     PERFORM 8100-MAYUSCULAS-I   THRU 8100-MAYUSCULAS-F.
026700     PERFORM 8200-QUITAR-PUNT-NOMBRE-I
026800        THRU 8200-QUITAR-PUNT-NOMBRE-F.
026900     PERFORM 8300-VERIF-APOSTROFE-I
027000        THRU 8300-VERIF-APOSTROFE-F.
027100     PERFORM 8400-QUITAR-ESPACIO-GUION-I
027200        THRU 8400-QUITAR-ESPACIO-GUION-F.
027300     PERFORM 8000-COMPACTAR-I   THRU 8000-COMPACTAR-F.
027400     MOVE WS-CAMPO-RESULTADO(1:30) TO SL-FIRST-NAME.
027500
027600 2120-ESTAND-NOMBRE-F. EXIT.
027700
027800*---------------------------------------------------------------
027900 2130-ESTAND-SEG-NOM-I.
028000
028100     MOVE SPACES             TO WS-CAMPO-TRABAJO.
028200     MOVE ASC-MIDDLE-NAME    TO WS-CAMPO-TRABAJO(1:30).
028300     MOVE 30                 TO WS-CAMPO-LARGO.
028400     PERFORM 8100-MAYUSCULAS-I   THRU 8100-MAYUSCULAS-F.
028500     PERFORM 8200-QUITAR-PUNT-NOMBRE-I
028600        THRU 8200-QUITAR-PUNT-NOMBRE-F.
028700     PERFORM 8300-VERIF-APOSTROFE-I
028800        THRU 8300-VERIF-APOSTROFE-F.
028900     PERFORM 8400-QUITAR-ESPACIO-GUION-I
029000        THRU 8400-QUITAR-ESPACIO-GUION-F.
029100     PERFORM 8000-COMPACTAR-I   THRU 8000-COMPACTAR-F.
029200     MOVE WS-CAMPO-RESULTADO(1:30) TO SL-MIDDLE-NAME.
029300
029400 2130-ESTAND-SEG-NOM-F. EXIT.
029500
029600
029700*---------------------------------------------------------------
029800*    RULE 6 - NAMESUFFIX: NAME CLEANSING PLUS THE NO-DATA CHECK.
029900*---------------------------------------------------------------
030000 2140-ESTAND-SUFIJO-I.
030100
030200     MOVE SPACES             TO WS-CAMPO-TRABAJO.
030300     MOVE ASC-NAME-SUFFIX    TO WS-CAMPO-TRABAJO(1:10).
030400     MOVE 10                 TO WS-CAMPO-LARGO.
030500     PERFORM 8100-MAYUSCULAS-I   THRU 8100-MAYUSCULAS-F.
030600     PERFORM 8200-QUITAR-PUNT-NOMBRE-I
030700        THRU 8200-QUITAR-PUNT-NOMBRE-F.
030800     PERFORM 8300-VERIF-APOSTROFE-I
030900        THRU 8300-VERIF-APOSTROFE-F.
031000     PERFORM 8400-QUITAR-ESPACIO-GUION-I
031100        THRU 8400-QUITAR-ESPACIO-GUION-F.
031200     PERFORM 8000-COMPACTAR-I   THRU 8000-COMPACTAR-F.
031300     MOVE WS-CAMPO-RESULTADO    TO WS-CAMPO-TRABAJO.
031400     MOVE 10                    TO WS-CAMPO-LARGO.
031500     PERFORM 8500-VERIF-SIN-DATO-I THRU 8500-VERIF-SIN-DATO-F.
031600     MOVE WS-CAMPO-RESULTADO(1:10) TO SL-NAME-SUFFIX.
031700
031800 2140-ESTAND-SUFIJO-F. EXIT.
031900
032000
032100*---------------------------------------------------------------
032200*    RULE 7 - FULLNAME = COLLAPSE(TRIM(FIRST + MID + LAST +
032300*    SUFFIX)), FIXED ORDER, SINGLE-SPACE SEPARATORS.
032400*---------------------------------------------------------------
032500 3200-ARMAR-NOMBRE-I.
032600
032700     MOVE SPACES TO WS-CAMPO-TRABAJO.
032800     STRING SL-FIRST-NAME  DELIMITED BY SIZE
032900            ' '            DELIMITED BY SIZE
033000            SL-MIDDLE-NAME DELIMITED BY SIZE
033100            ' '            DELIMITED BY SIZE
033200            SL-LAST-NAME   DELIMITED BY SIZE
033300            ' '            DELIMITED BY SIZE
033400            SL-NAME-SUFFIX DELIMITED BY SIZE
033500            INTO WS-CAMPO-TRABAJO
033600     END-STRING.
033700     MOVE 134 TO WS-CAMPO-LARGO.
033800     PERFORM 8000-COMPACTAR-I THRU 8000-COMPACTAR-F.
033900     MOVE WS-CAMPO-RESULTADO(1:104) TO SL-FULL-NAME.
034000
034100 3200-ARMAR-NOMBRE-F. EXIT.
034200
034300
034400*---------------------------------------------------------------
034500*    RULE 8 - TELEPHONE.
034600*---------------------------------------------------------------
034700 2200-ESTAND-TELEFONO-I.
034800
034900     MOVE SPACES              TO WS-CAMPO-TRABAJO.
035000     MOVE SPACES              TO WS-CAMPO-RESULTADO.
035100     MOVE ASC-PHONE           TO WS-CAMPO-TRABAJO(1:30).
035200     MOVE 'N'                 TO WS-TELEFONO-TIENE-DIGITO.
035300
035400     PERFORM 2210-EXTRAE-DIGITO-TEL-I THRU 2210-EXTRAE-DIGITO-TEL-F
035500         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 30.
035600
035700     MOVE WS-CAMPO-RESULTADO  TO WS-CAMPO-TRABAJO.
035800     MOVE 30                  TO WS-CAMPO-LARGO.
035900     PERFORM 8000-COMPACTAR-I THRU 8000-COMPACTAR-F.
036000
036100     IF NOT TELEFONO-TIENE-DIGITO
036200         MOVE SPACES          TO SL-TELEPHONE
036300     ELSE
036400         PERFORM 8600-LONGITUD-CAMPO-I
036500            THRU 8600-LONGITUD-CAMPO-F
036600         IF WS-LONGITUD > 0
036700             INSPECT WS-CAMPO-RESULTADO(1:WS-LONGITUD)
036800                     REPLACING ALL SPACE BY '-'
036900         END-IF
037000         MOVE WS-CAMPO-RESULTADO(1:30) TO SL-TELEPHONE
037100     END-IF.
037200
037300 2200-ESTAND-TELEFONO-F. EXIT.
037400
037500 2210-EXTRAE-DIGITO-TEL-I.
037600
037700     IF WS-TRABAJO-CARACTER(WS-IDX) IS NUMERIC
037800         MOVE WS-TRABAJO-CARACTER(WS-IDX)
037900                   TO WS-RESULTADO-CARACTER(WS-IDX)
038000         IF WS-TRABAJO-CARACTER(WS-IDX) NOT = '0'
038100             SET TELEFONO-TIENE-DIGITO TO TRUE
038200         END-IF
038300     ELSE
038400         MOVE SPACE      TO WS-RESULTADO-CARACTER(WS-IDX)
038500     END-IF.
038600
038700 2210-EXTRAE-DIGITO-TEL-F. EXIT.
038800
038900
039000*---------------------------------------------------------------
039100*    RULE 9 - COMPANY.
039200*---------------------------------------------------------------
039300 2300-ESTAND-COMPANIA-I.
039400
039500     MOVE SPACES              TO WS-CAMPO-TRABAJO.
039600     MOVE ASC-COMPANY         TO WS-CAMPO-TRABAJO(1:60).
039700     MOVE 60                  TO WS-CAMPO-LARGO.
039800     PERFORM 8100-MAYUSCULAS-I   THRU 8100-MAYUSCULAS-F.
039900     INSPECT WS-CAMPO-TRABAJO REPLACING ALL '%' BY SPACE
040000                                       ALL ',' BY SPACE
040100                                       ALL '"' BY SPACE
040200                                       ALL '!' BY SPACE
040300                                       ALL '\' BY SPACE
040400                                       ALL '(' BY SPACE
040500                                       ALL ')' BY SPACE
040600                                       ALL '=' BY SPACE.
040650     PERFORM 8800-QUITAR-ASTERISCO-I THRU 8800-QUITAR-ASTERISCO-F.
040800     PERFORM 8500-VERIF-SIN-DATO-I THRU 8500-VERIF-SIN-DATO-F.
040900     MOVE WS-CAMPO-RESULTADO    TO WS-CAMPO-TRABAJO.
041000
041100*---  IF A PERIOD IS PRECEDED BY WHITESPACE ANYWHERE, DROP ------
041200*---  EVERY PERIOD IN THE FIELD (ABBREVIATION-STYLE ENTRIES).----
041300     MOVE 'N'                 TO WS-APOS-ENCONTRADO.
041400     PERFORM 2310-VERIF-PUNTO-COMPANIA-I
041500        THRU 2310-VERIF-PUNTO-COMPANIA-F
041600        VARYING WS-IDX FROM 2 BY 1 UNTIL WS-IDX > 60.
041700     IF APOS-ENCONTRADO
041800         INSPECT WS-CAMPO-TRABAJO REPLACING ALL '.' BY SPACE
041900     END-IF.
042000
042100     PERFORM 8400-QUITAR-ESPACIO-GUION-I
042200        THRU 8400-QUITAR-ESPACIO-GUION-F.
042300     PERFORM 8000-COMPACTAR-I THRU 8000-COMPACTAR-F.
042400     MOVE WS-CAMPO-RESULTADO(1:60) TO SL-COMPANY.
042500
042600 2300-ESTAND-COMPANIA-F. EXIT.
042700
042800 2310-VERIF-PUNTO-COMPANIA-I.
042900
043000     IF WS-TRABAJO-CARACTER(WS-IDX) = '.'
043100        AND WS-TRABAJO-CARACTER(WS-IDX - 1) = SPACE
043200         SET APOS-ENCONTRADO TO TRUE
043300     END-IF.
043400
043500 2310-VERIF-PUNTO-COMPANIA-F. EXIT.
043600
043700
043800*---------------------------------------------------------------
043900*    RULE 10 - STREET.
044000*---------------------------------------------------------------
044100 2400-ESTAND-CALLE-I.
044200
044300     MOVE SPACES              TO WS-CAMPO-TRABAJO.
044400     MOVE ASC-STREET          TO WS-CAMPO-TRABAJO(1:60).
044500     MOVE 60                  TO WS-CAMPO-LARGO.
044600     PERFORM 8100-MAYUSCULAS-I   THRU 8100-MAYUSCULAS-F.
044700     INSPECT WS-CAMPO-TRABAJO REPLACING ALL '%' BY SPACE
044800                                       ALL '"' BY SPACE
044900                                       ALL '*' BY SPACE.
045000     PERFORM 8700-QUITAR-ESPACIO-NUMERAL-I
045100        THRU 8700-QUITAR-ESPACIO-NUMERAL-F.
045200     PERFORM 8500-VERIF-SIN-DATO-I THRU 8500-VERIF-SIN-DATO-F.
045300     MOVE WS-CAMPO-RESULTADO    TO WS-CAMPO-TRABAJO.
045400     PERFORM 8000-COMPACTAR-I THRU 8000-COMPACTAR-F.
045500     MOVE WS-CAMPO-RESULTADO(1:60) TO SL-STREET.
045600
045700 2400-ESTAND-CALLE-F. EXIT.
045800
045900
046000*---------------------------------------------------------------
046100*    RULE 12 - CITY.
046200*---------------------------------------------------------------
046300 2500-ESTAND-CIUDAD-I.
046400
046500     MOVE SPACES              TO WS-CAMPO-TRABAJO.
046600     MOVE ASC-CITY            TO WS-CAMPO-TRABAJO(1:40).
046700     MOVE 40                  TO WS-CAMPO-LARGO.
046800     PERFORM 8100-MAYUSCULAS-I   THRU 8100-MAYUSCULAS-F.
046900     INSPECT WS-CAMPO-TRABAJO REPLACING ALL '%' BY SPACE
047000                                       ALL '"' BY SPACE
047100                                       ALL '*' BY SPACE
047200                                       ALL '=' BY SPACE
047300                                       ALL '(' BY SPACE
047400                                       ALL ')' BY SPACE.
047500     PERFORM 8500-VERIF-SIN-DATO-I THRU 8500-VERIF-SIN-DATO-F.
047600     MOVE WS-CAMPO-RESULTADO    TO WS-CAMPO-TRABAJO.
047700     PERFORM 8000-COMPACTAR-I THRU 8000-COMPACTAR-F.
047800     MOVE WS-CAMPO-RESULTADO(1:40) TO SL-CITY.
047900
048000 2500-ESTAND-CIUDAD-F. EXIT.
048100
048200
048300*---------------------------------------------------------------
048400*    RULE 13 - STATE.
048500*---------------------------------------------------------------
048600 2600-ESTAND-ESTADO-I.
048700
048800     MOVE SPACES              TO WS-CAMPO-TRABAJO.
048900     MOVE ASC-STATE           TO WS-CAMPO-TRABAJO(1:20).
049000     MOVE 20                  TO WS-CAMPO-LARGO.
049100     PERFORM 8100-MAYUSCULAS-I   THRU 8100-MAYUSCULAS-F.
049200     PERFORM 8500-VERIF-SIN-DATO-I THRU 8500-VERIF-SIN-DATO-F.
049300     MOVE WS-CAMPO-RESULTADO    TO WS-CAMPO-TRABAJO.
049400     PERFORM 8000-COMPACTAR-I THRU 8000-COMPACTAR-F.
049500     MOVE WS-CAMPO-RESULTADO(1:20) TO SL-STATE.
049600
049700 2600-ESTAND-ESTADO-F. EXIT.
049800
049900
050000*---------------------------------------------------------------
050100*    RULE 14 - ZIPCODE.
050200*---------------------------------------------------------------
050300 2700-ESTAND-ZIP-I.
050400
050500     MOVE SPACES              TO WS-CAMPO-TRABAJO.
050600     MOVE SPACES              TO WS-CAMPO-RESULTADO.
050700     MOVE ASC-ZIP             TO WS-CAMPO-TRABAJO(1:10).
050800     MOVE 10                  TO WS-CAMPO-LARGO.
050900
051000     MOVE 'N' TO WS-APOS-ENCONTRADO.
051100     PERFORM 2710-VERIF-ZIP-DATO-I THRU 2710-VERIF-ZIP-DATO-F
051200        VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 10.
051300
051400     IF NOT APOS-ENCONTRADO
051500         MOVE SPACES TO SL-ZIPCODE
051600     ELSE
051700         PERFORM 8100-MAYUSCULAS-I THRU 8100-MAYUSCULAS-F
051800         PERFORM 8500-VERIF-SIN-DATO-I
051900            THRU 8500-VERIF-SIN-DATO-F
052000         MOVE WS-CAMPO-RESULTADO TO WS-CAMPO-TRABAJO
052100         PERFORM 8000-COMPACTAR-I THRU 8000-COMPACTAR-F
052200         MOVE WS-CAMPO-RESULTADO(1:10) TO SL-ZIPCODE
052300     END-IF.
052400
052500 2700-ESTAND-ZIP-F. EXIT.
052600
052700 2710-VERIF-ZIP-DATO-I.
052800
052900     IF WS-TRABAJO-CARACTER(WS-IDX) NOT = SPACE
053000        AND WS-TRABAJO-CARACTER(WS-IDX) NOT = '-'
053100        AND WS-TRABAJO-CARACTER(WS-IDX) NOT = '0'
053200         SET APOS-ENCONTRADO TO TRUE
053300     END-IF.
053400
053500 2710-VERIF-ZIP-DATO-F. EXIT.
053600
053700
053800*---------------------------------------------------------------
053900*    RULE 15 - ADDRESS = COLLAPSE(TRIM(STREET + CITY + STATE +
054000*    ZIPCODE)), FIXED ORDER, SINGLE-SPACE SEPARATORS.
054100*---------------------------------------------------------------
054200 3300-ARMAR-DOMICILIO-I.
054300
054400     MOVE SPACES TO WS-CAMPO-TRABAJO.
054500     STRING SL-STREET  DELIMITED BY SIZE
054600            ' '        DELIMITED BY SIZE
054700            SL-CITY    DELIMITED BY SIZE
054800            ' '        DELIMITED BY SIZE
054900            SL-STATE   DELIMITED BY SIZE
055000            ' '        DELIMITED BY SIZE
055100            SL-ZIPCODE DELIMITED BY SIZE
055200            INTO WS-CAMPO-TRABAJO
055300     END-STRING.
055400     MOVE 134 TO WS-CAMPO-LARGO.
055500     PERFORM 8000-COMPACTAR-I THRU 8000-COMPACTAR-F.
055600     MOVE WS-CAMPO-RESULTADO(1:134) TO SL-ADDRESS.
055700
055800 3300-ARMAR-DOMICILIO-F. EXIT.
055900
056000
056100*---------------------------------------------------------------
056200*    RULE 16 - COUNTY: UPPER-CASE, COLLAPSE, TRIM.  NO NO-DATA
056300*    CHECK IS PERFORMED FOR COUNTY.
056400*---------------------------------------------------------------
056500 2800-ESTAND-CONDADO-I.
056600
056700     MOVE SPACES              TO WS-CAMPO-TRABAJO.
056800     MOVE ASC-COUNTY          TO WS-CAMPO-TRABAJO(1:40).
056900     MOVE 40                  TO WS-CAMPO-LARGO.
057000     PERFORM 8100-MAYUSCULAS-I THRU 8100-MAYUSCULAS-F.
057100     PERFORM 8000-COMPACTAR-I THRU 8000-COMPACTAR-F.
057200     MOVE WS-CAMPO-RESULTADO(1:40) TO SL-COUNTY.
057300
057400 2800-ESTAND-CONDADO-F. EXIT.
057500
057600
057700*---------------------------------------------------------------
057800*    RULE 17 - COUNTYCODE, INCLUDING THE "PIKE" SPECIAL CASE
057900*    ADDED UNDER MR-92-02 (SEE CHANGE LOG).
058000*---------------------------------------------------------------
058100 2900-ESTAND-COD-COND-I.
058200
058300     MOVE SPACES TO SL-COUNTY-CODE.
058400     MOVE SPACES TO WS-CAMPO-TRABAJO.
058500     MOVE ASC-COUNTY-CODE TO WS-CAMPO-TRABAJO(1:10).
058600     MOVE 10 TO WS-CAMPO-LARGO.
058700     PERFORM 8100-MAYUSCULAS-I THRU 8100-MAYUSCULAS-F.
058800     PERFORM 8000-COMPACTAR-I THRU 8000-COMPACTAR-F.
058900
059000     IF WS-CAMPO-RESULTADO(1:10) = 'PIKE'
059100         MOVE '231' TO SL-COUNTY-CODE
059200     ELSE
059300         MOVE WS-CAMPO-RESULTADO TO WS-CAMPO-TRABAJO
059400         MOVE SPACES             TO WS-CAMPO-RESULTADO
059500         MOVE ZERO                TO WS-CODIGO-CONDADO-DIGS
059600         PERFORM 2910-EXTRAER-DIGITO-COND-I
059700            THRU 2910-EXTRAER-DIGITO-COND-F
059800            VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 10
059900         IF WS-CODIGO-CONDADO-DIGS = ZERO
060000             MOVE SPACES TO SL-COUNTY-CODE
060100         ELSE
060200             MOVE ZERO TO WS-CODIGO-CONDADO-NUM
060300             MOVE WS-CAMPO-RESULTADO(1:WS-CODIGO-CONDADO-DIGS)
060400               TO WS-CODIGO-CONDADO-NUM
060500             IF WS-CODIGO-CONDADO-NUM = ZERO
060600                 MOVE SPACES TO SL-COUNTY-CODE
060700             ELSE
060800                 MOVE WS-CODIGO-CONDADO-NUM
060900                   TO WS-CODIGO-CONDADO-EDIT
061000                 MOVE WS-CODIGO-CONDADO-EDIT TO SL-COUNTY-CODE
061100             END-IF
061200         END-IF
061300     END-IF.
061400
061500 2900-ESTAND-COD-COND-F. EXIT.
061600
061700 2910-EXTRAER-DIGITO-COND-I.
061800
061900     IF WS-TRABAJO-CARACTER(WS-IDX) IS NUMERIC
062000         ADD 1 TO WS-CODIGO-CONDADO-DIGS
062100         MOVE WS-TRABAJO-CARACTER(WS-IDX)
062200           TO WS-RESULTADO-CARACTER(WS-CODIGO-CONDADO-DIGS)
062300     END-IF.
062400
062500 2910-EXTRAER-DIGITO-COND-F. EXIT.
062600
062700
062800*---------------------------------------------------------------
062900*    RULE 18 - STATUS: TRIM, UPPER-CASE.
063000*---------------------------------------------------------------
063100 3000-ESTAND-STATUS-I.
063200
063300     MOVE SPACES              TO WS-CAMPO-TRABAJO.
063400     MOVE ASC-STATUS          TO WS-CAMPO-TRABAJO(1:1).
063500     MOVE 1                   TO WS-CAMPO-LARGO.
063600     PERFORM 8100-MAYUSCULAS-I THRU 8100-MAYUSCULAS-F.
063700     PERFORM 8000-COMPACTAR-I THRU 8000-COMPACTAR-F.
063800     MOVE WS-CAMPO-RESULTADO(1:1) TO SL-STATUS.
063900
064000 3000-ESTAND-STATUS-F. EXIT.
064100
064200
064300*---------------------------------------------------------------
064400*    RULE 21 - EXPIRATIONDATE: FIRST 10 CHARACTERS ONLY.
064500*---------------------------------------------------------------
064600 3000-ESTAND-FEC-VENCE-I.
064700
064800     IF ASC-EXP-DATE = SPACES
064900         MOVE SPACES TO SL-EXPIRATION-DATE
065000     ELSE
065100         MOVE ASC-EXP-DATE TO WS-FECHA-VENCE
065200         MOVE WS-FECHA-VENCE-YMD TO SL-EXPIRATION-DATE
065300     END-IF.
065400
065500 3000-ESTAND-FEC-VENCE-F. EXIT.
065600
065700
065800*---------------------------------------------------------------
065900*    RULES 19/20 - DERIVED DISPLAY TEXT, NOT STORED FROM INPUT.
066000*---------------------------------------------------------------
066100 3100-DERIVAR-DISPLAYS-I.
066200
066300     EVALUATE SL-STATUS
066400         WHEN 'A'   MOVE 'Active'      TO SL-STATUS-DISPLAY
066500         WHEN 'I'   MOVE 'Inactive'    TO SL-STATUS-DISPLAY
066600         WHEN OTHER MOVE 'Unspecified' TO SL-STATUS-DISPLAY
066700     END-EVALUATE.
066800
066900     EVALUATE SL-LIC-TYPE
067000         WHEN '1'   MOVE 'Licensed'
067100                           TO SL-LIC-TYPE-DISPLAY
067200         WHEN '2'   MOVE 'Certified General'
067300                           TO SL-LIC-TYPE-DISPLAY
067400         WHEN '3'   MOVE 'Certified Residential'
067500                           TO SL-LIC-TYPE-DISPLAY
067600         WHEN '4'   MOVE 'Transitional License'
067700                           TO SL-LIC-TYPE-DISPLAY
067800         WHEN OTHER MOVE 'Unspecified'
067900                           TO SL-LIC-TYPE-DISPLAY
068000     END-EVALUATE.
068100
068200 3100-DERIVAR-DISPLAYS-F. EXIT.
068300
068400
068500*=================================================================
068600*    GENERIC UTILITY PARAGRAPHS - SHARED ACROSS FIELDS
068700*=================================================================
068800
068900*---------------------------------------------------------------
069000*    8000-COMPACTAR-I - COLLAPSE RUNS OF WHITESPACE TO A SINGLE
069100*    SPACE AND TRIM LEADING/TRAILING WHITESPACE.  OPERATES ON
069200*    WS-CAMPO-TRABAJO, LEAVES THE LEFT-JUSTIFIED RESULT IN
069300*    WS-CAMPO-RESULTADO.  WORD-BY-WORD REASSEMBLY IS THE HOUSE
069400*    STANDARD SINCE NO INTRINSIC FUNCTION LIBRARY IS AVAILABLE
069500*    ON THE PRODUCTION COMPILER.
069600*---------------------------------------------------------------
069700 8000-COMPACTAR-I.
069800
069900     MOVE SPACES   TO WS-CAMPO-RESULTADO.
070000     MOVE 1        TO WS-PUNTERO.
070100     MOVE 0        TO WS-OUT-IDX.
070200
070300     PERFORM 8005-TOMAR-PALABRA-I THRU 8005-TOMAR-PALABRA-F
070400         UNTIL WS-PUNTERO > 134.
070500
070600 8000-COMPACTAR-F. EXIT.
070700
070800
070900*---------------------------------------------------------------
071000 8005-TOMAR-PALABRA-I.
071100
071200     MOVE SPACES TO WS-PALABRA.
071300     UNSTRING WS-CAMPO-TRABAJO DELIMITED BY ALL SPACE
071400         INTO WS-PALABRA
071500         WITH POINTER WS-PUNTERO
071600     END-UNSTRING.
071700     IF WS-PALABRA NOT = SPACES
071800         IF WS-OUT-IDX > 0
071900             ADD 1 TO WS-OUT-IDX
072000             MOVE SPACE TO
072100                  WS-RESULTADO-CARACTER(WS-OUT-IDX)
072200         END-IF
072300         PERFORM 8010-AGREGAR-PALABRA-I
072400            THRU 8010-AGREGAR-PALABRA-F
072500     END-IF.
072600
072700 8005-TOMAR-PALABRA-F. EXIT.
072800
072900*---------------------------------------------------------------
073000 8010-AGREGAR-PALABRA-I.
073100
073200     PERFORM 8020-COPIAR-CAR-PALABRA-I
073300        THRU 8020-COPIAR-CAR-PALABRA-F
073400        VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 134
073500           OR WS-PALABRA(WS-IDX:1) = SPACE.
073600
073700 8010-AGREGAR-PALABRA-F. EXIT.
073800
073900 8020-COPIAR-CAR-PALABRA-I.
074000
074100     ADD 1 TO WS-OUT-IDX.
074200     IF WS-OUT-IDX <= 134
074300         MOVE WS-PALABRA(WS-IDX:1)
074400           TO WS-RESULTADO-CARACTER(WS-OUT-IDX)
074500     END-IF.
074600
074700 8020-COPIAR-CAR-PALABRA-F. EXIT.
074800
074900
075000
075100*---------------------------------------------------------------
075200*    8100-MAYUSCULAS-I - UPPER-CASE THE WHOLE SCRATCH BUFFER.
075300*---------------------------------------------------------------
075400 8100-MAYUSCULAS-I.
075500
075600     INSPECT WS-CAMPO-TRABAJO
075700             CONVERTING WS-LOWER-CASE TO WS-UPPER-CASE.
075800
075900 8100-MAYUSCULAS-F. EXIT.
076000
076100
076200*---------------------------------------------------------------
076300*    8200-QUITAR-PUNT-NOMBRE-I - RULE 5B PUNCTUATION STRIP FOR
076400*    NAME FIELDS: . , " ( ) EACH BECOME A SPACE.
076500*---------------------------------------------------------------
076600 8200-QUITAR-PUNT-NOMBRE-I.
076700
076800     INSPECT WS-CAMPO-TRABAJO REPLACING ALL '.' BY SPACE
076900                                       ALL ',' BY SPACE
077000                                       ALL '"' BY SPACE
077100                                       ALL '(' BY SPACE
077200                                       ALL ')' BY SPACE.
077300
077400 8200-QUITAR-PUNT-NOMBRE-F. EXIT.
077500
077600
077700*---------------------------------------------------------------
077800*    8300-VERIF-APOSTROFE-I - RULE 5C.  IF THE FIELD CONTAINS
077900*    AN APOSTROPHE, SCAN FOR AT LEAST ONE OCCURRENCE FLANKED BY
078000*    LETTERS ON BOTH SIDES (A MEANINGFUL EMBEDDED APOSTROPHE
078100*    LIKE O'NEIL).  IF NONE IS FOUND, STRIP EVERY APOSTROPHE.
078200*---------------------------------------------------------------
078300 8300-VERIF-APOSTROFE-I.
078400
078500     MOVE 'N' TO WS-APOS-ENCONTRADO.
078600     MOVE 'N' TO WS-APOS-VALIDO.
078700
078800     PERFORM 8310-VERIF-CAR-APOS-I THRU 8310-VERIF-CAR-APOS-F
078900         VARYING WS-IDX FROM 2 BY 1 UNTIL WS-IDX > 133.
079000
079100     IF APOS-ENCONTRADO AND NOT APOS-VALIDO
079200         INSPECT WS-CAMPO-TRABAJO REPLACING ALL "'" BY SPACE
079300     END-IF.
079400
079500 8300-VERIF-APOSTROFE-F. EXIT.
079600
079700 8310-VERIF-CAR-APOS-I.
079800
079900     IF WS-TRABAJO-CARACTER(WS-IDX) = QUOTE OR
080000        WS-TRABAJO-CARACTER(WS-IDX) = "'"
080100         SET APOS-ENCONTRADO TO TRUE
080200         IF WS-TRABAJO-CARACTER(WS-IDX - 1) >= 'A'
080300            AND WS-TRABAJO-CARACTER(WS-IDX - 1) <= 'Z'
080400            AND WS-TRABAJO-CARACTER(WS-IDX + 1) >= 'A'
080500            AND WS-TRABAJO-CARACTER(WS-IDX + 1) <= 'Z'
080600             SET APOS-VALIDO TO TRUE
080700         END-IF
080800     END-IF.
080900
081000 8310-VERIF-CAR-APOS-F. EXIT.
081100
081200
081300*---------------------------------------------------------------
081400*    8400-QUITAR-ESPACIO-GUION-I - RULE 5D/9D.  REMOVE A SINGLE
081500*    SPACE IMMEDIATELY BEFORE OR AFTER A HYPHEN.  RUN TWICE IN
081600*    SEQUENCE TO CATCH THE RARE CASE OF TWO ADJOINING SPACES.
081700*---------------------------------------------------------------
081800 8400-QUITAR-ESPACIO-GUION-I.
081900
082000     PERFORM 8410-PASADA-GUION-I THRU 8410-PASADA-GUION-F.
082100     PERFORM 8410-PASADA-GUION-I THRU 8410-PASADA-GUION-F.
082200
082300 8400-QUITAR-ESPACIO-GUION-F. EXIT.
082400
082500*---------------------------------------------------------------
082600 8410-PASADA-GUION-I.
082700
082800     MOVE SPACES TO WS-CAMPO-RESULTADO.
082900     MOVE 0      TO WS-OUT-IDX.
083000
083100     PERFORM 8420-PASADA-GUION-CAR-I THRU 8420-PASADA-GUION-CAR-F
083200         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 134.
083300
083400     MOVE WS-CAMPO-RESULTADO TO WS-CAMPO-TRABAJO.
083500
083600 8410-PASADA-GUION-F. EXIT.
083700
083800 8420-PASADA-GUION-CAR-I.
083900
084000     EVALUATE TRUE
084100         WHEN WS-TRABAJO-CARACTER(WS-IDX) = SPACE
084200              AND WS-IDX < 134
084300              AND WS-TRABAJO-CARACTER(WS-IDX + 1) = '-'
084400             CONTINUE
084500         WHEN WS-TRABAJO-CARACTER(WS-IDX) = SPACE
084600              AND WS-OUT-IDX > 0
084700              AND WS-RESULTADO-CARACTER(WS-OUT-IDX) = '-'
084800             CONTINUE
084900         WHEN OTHER
085000             ADD 1 TO WS-OUT-IDX
085100             MOVE WS-TRABAJO-CARACTER(WS-IDX)
085200               TO WS-RESULTADO-CARACTER(WS-OUT-IDX)
085300     END-EVALUATE.
085400
085500 8420-PASADA-GUION-CAR-F. EXIT.
085600
085700
085800*---------------------------------------------------------------
085900*    8500-VERIF-SIN-DATO-I - RULE 11 NO-DATA CHECK.  REPLACES
086000*    WS-CAMPO-TRABAJO WITH SPACES (VIA WS-CAMPO-RESULTADO) WHEN
086100*    THE FIELD IS ONE OF THE KNOWN NO-DATA TOKENS, OR IS ALL
086200*    HYPHENS, ALL ASTERISKS, OR ALL X'S.
086300*---------------------------------------------------------------
086400 8500-VERIF-SIN-DATO-I.
086500
086600     MOVE WS-CAMPO-TRABAJO TO WS-CAMPO-RESULTADO.
086700
086800     EVALUATE WS-CAMPO-TRABAJO
086900         WHEN '.'
087000         WHEN 'NI'
087100         WHEN 'N/'
087200         WHEN 'N/A'
087300         WHEN 'N/I'
087400         WHEN 'N/L'
087500         WHEN 'N\E'
087600         WHEN 'NONE'
087700         WHEN 'NONE INDIC'
087800         WHEN 'NONE INDICATED'
087900         WHEN 'NOT I'
088000         WHEN 'NOT INDICA'
088100         WHEN 'UNEMPLOYED'
088200             MOVE SPACES TO WS-CAMPO-RESULTADO
088300         WHEN OTHER
088400             PERFORM 8510-VERIF-RELLENO-I
088500                THRU 8510-VERIF-RELLENO-F
088600     END-EVALUATE.
088700
088800 8500-VERIF-SIN-DATO-F. EXIT.
088900
089000*---------------------------------------------------------------
089100 8510-VERIF-RELLENO-I.
089200
089300     MOVE ZERO TO WS-CNT-TOTAL.
089400     MOVE ZERO TO WS-CNT-CARACTER.
089500     INSPECT WS-CAMPO-TRABAJO
089600             TALLYING WS-CNT-TOTAL FOR CHARACTERS
089700                      BEFORE INITIAL SPACE.
089800
089900     IF WS-CNT-TOTAL > 0
090000         INSPECT WS-CAMPO-TRABAJO(1:WS-CNT-TOTAL)
090100                 TALLYING WS-CNT-CARACTER FOR ALL '-'
090200         IF WS-CNT-CARACTER = WS-CNT-TOTAL
090300             MOVE SPACES TO WS-CAMPO-RESULTADO
090400         ELSE
090500             MOVE ZERO TO WS-CNT-CARACTER
090600             INSPECT WS-CAMPO-TRABAJO(1:WS-CNT-TOTAL)
090700                     TALLYING WS-CNT-CARACTER FOR ALL '*'
090800             IF WS-CNT-CARACTER = WS-CNT-TOTAL
090900                 MOVE SPACES TO WS-CAMPO-RESULTADO
091000             ELSE
091100                 MOVE ZERO TO WS-CNT-CARACTER
091200                 INSPECT WS-CAMPO-TRABAJO(1:WS-CNT-TOTAL)
091300                         TALLYING WS-CNT-CARACTER FOR ALL 'X'
091400                 IF WS-CNT-CARACTER = WS-CNT-TOTAL
091500                     MOVE SPACES TO WS-CAMPO-RESULTADO
091600                 END-IF
091700             END-IF
091800         END-IF
091900     END-IF.
092000
092100 8510-VERIF-RELLENO-F. EXIT.
092200
092300
092400*---------------------------------------------------------------
092500*    8600-LONGITUD-CAMPO-I - RETURNS IN WS-LONGITUD THE POSITION
092600*    OF THE LAST NON-SPACE CHARACTER OF WS-CAMPO-RESULTADO.
092700*---------------------------------------------------------------
092800 8600-LONGITUD-CAMPO-I.
092900
093000     MOVE ZERO TO WS-LONGITUD.
093100     INSPECT WS-CAMPO-RESULTADO
093200             TALLYING WS-LONGITUD FOR CHARACTERS
093300                      BEFORE INITIAL SPACE.
093400
093500 8600-LONGITUD-CAMPO-F. EXIT.
093600
093700
093800*---------------------------------------------------------------
093900*    8700-QUITAR-ESPACIO-NUMERAL-I - RULE 10B.  REMOVE
094000*    WHITESPACE DIRECTLY BETWEEN A '#' AND THE FOLLOWING WORD.
094100*---------------------------------------------------------------
094200 8700-QUITAR-ESPACIO-NUMERAL-I.
094300
094400     MOVE SPACES TO WS-CAMPO-RESULTADO.
094500     MOVE 0      TO WS-OUT-IDX.
094600
094700     PERFORM 8710-PASADA-NUMERAL-I THRU 8710-PASADA-NUMERAL-F
094800         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 134.
094900
095000     MOVE WS-CAMPO-RESULTADO TO WS-CAMPO-TRABAJO.
095100
095200 8700-QUITAR-ESPACIO-NUMERAL-F. EXIT.
095300
095400 8710-PASADA-NUMERAL-I.
095500
095600     IF WS-TRABAJO-CARACTER(WS-IDX) = SPACE
095700        AND WS-OUT-IDX > 0
095800        AND WS-RESULTADO-CARACTER(WS-OUT-IDX) = '#'
095900         CONTINUE
096000     ELSE
096100         ADD 1 TO WS-OUT-IDX
096200         MOVE WS-TRABAJO-CARACTER(WS-IDX)
096300           TO WS-RESULTADO-CARACTER(WS-OUT-IDX)
096400     END-IF.
096500
096600 8710-PASADA-NUMERAL-F. EXIT.
096700
096800
096900*---------------------------------------------------------------
097000*    8800-QUITAR-ASTERISCO-I - RULE 9A.  ASTERISKS IN COMPANY
097100*    ARE DROPPED OUTRIGHT, NOT BLANKED - "ABC***INC" MUST CLOSE
097200*    UP TO "ABCINC", NOT LEAVE A GAP A SPACE WOULD PRODUCE.
097300*---------------------------------------------------------------
097400 8800-QUITAR-ASTERISCO-I.
097500
097600     MOVE SPACES TO WS-CAMPO-RESULTADO.
097700     MOVE 0      TO WS-OUT-IDX.
097800
097900     PERFORM 8810-PASADA-ASTERISCO-I THRU 8810-PASADA-ASTERISCO-F
098000         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 134.
098100
098200     MOVE WS-CAMPO-RESULTADO TO WS-CAMPO-TRABAJO.
098300
098400 8800-QUITAR-ASTERISCO-F. EXIT.
098500
098600 8810-PASADA-ASTERISCO-I.
098700
098800     IF WS-TRABAJO-CARACTER(WS-IDX) NOT = '*'
098900         ADD 1 TO WS-OUT-IDX
099000         MOVE WS-TRABAJO-CARACTER(WS-IDX)
099100           TO WS-RESULTADO-CARACTER(WS-OUT-IDX)
099200     END-IF.
099300
099400 8810-PASADA-ASTERISCO-F. EXIT.
