000100*****************************************************************
000200*    MEMBER   CPICTOT                                           *
000300*    TITLE    IMPORT CONTROL TOTAL RECORD - ONE ROW PER RUN     *
000400*    TARGET   IMPORT-CONTROL-FILE                               *
000500*    LARGO    44 BYTES                                          *
000600*                                                                *
000700*    ONE SUMMARY ROW PER IMPORT-ID/IMPORT-DAY COMBINATION,      *
000800*    WRITTEN ONCE AT END-OF-JOB BY PGMLICAF PARAGRAPH           *
000900*    9999-FINAL-I.  COUNTERS ARE ACCUMULATED IN WORKING         *
001000*    STORAGE OVER THE WHOLE RUN - THIS RECORD IS NOT AN         *
001100*    INCREMENTALLY-UPDATED KEYED TABLE IN THE COBOL PORT.       *
001200*****************************************************************
001300 01  IMPORT-CONTROL-TOTAL-RECORD.
001400     05  IC-IMPORT-ID          PIC X(12).
001500     05  IC-IMPORT-DAY         PIC 9(08).
001600*---  ALTERNATE VIEW OF IMPORT-DAY FOR DISPLAY / EDIT ------------
001700     05  IC-IMPORT-DAY-R REDEFINES IC-IMPORT-DAY.
001800         10  IC-IMPORT-CCYY    PIC 9(04).
001900         10  IC-IMPORT-MM      PIC 9(02).
002000         10  IC-IMPORT-DD      PIC 9(02).
002100     05  IC-CREATED            PIC 9(09) COMP-3.
002200     05  IC-UPDATED            PIC 9(09) COMP-3.
002300     05  IC-IGNORED            PIC 9(09) COMP-3.
002400     05  IC-TOTAL              PIC 9(09) COMP-3.
002500     05  FILLER                PIC X(04).
